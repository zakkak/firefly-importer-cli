000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZAUT001.
000300 AUTHOR.        Randy Frerking.
000400 INSTALLATION.  WALMART LABS - BENTONVILLE.
000500 DATE-WRITTEN.  03/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000* zAUT - Connectivity Verification Batch.                       *
001100*                                                                *
001200* This job runs ahead of the nightly zFAM feed to an external   *
001300* personal-finance package.  It does not move any money or      *
001400* account data - it simply confirms that the partner's service  *
001500* is up and that our bearer token still authenticates, one      *
001600* attempt per AR-RECORD on ABTRESP, before the real transfer    *
001700* step (a separate job) is allowed to run.                      *
001800*                                                                *
001900* The partner service answers an HTTP GET against its "about"   *
002000* endpoint with a small JSON body.  This shop has no JSON        *
002100* parser on the batch LPAR, so the extract step ahead of this    *
002200* job has already split that body into the fixed columns of      *
002300* AR-ABOUT-RESPONSE-RECORD (see ZAUTARC copy member).  This job   *
002400* does not call out over the wire itself - see the CHANGE LOG    *
002500* entry for request FAM-6101 below.                              *
002600*                                                                *
002700* Date       UserID   Description                               *
002800* ---------- -------- ----------------------------------------- *FAM3311
002900* 1994-03-02 RJJ      Original program for request FAM-3311.    *FAM3311
003000*                     One record in, one S/F report out, no     *FAM3311
003100*                     totals - matched the old interactive tool *FAM3311
003200*                     it replaced, which only ever checked one  *FAM3311
003300*                     connection at a time.                     *FAM3311
003400* 1994-04-18 RJJ      Added the 'body present but all four info *FAM3318
003500*                     fields blank' case as SUCCESS rather than *FAM3318
003600*                     FAILURE - partner's beta service was      *FAM3318
003700*                     returning empty info fields and we were   *FAM3318
003800*                     wrongly paging night ops on every run.    *FAM3318
003900* 1996-09-25 TWF      HTTP-STATUS validated as numeric before   *FAM3690
004000*                     the 200 test; a garbled extract line was  *FAM3690
004100*                     abending the job instead of just failing  *FAM3690
004200*                     that one attempt.                         *FAM3690
004300* 1998-12-01 RJJ      Y2K sweep - no date fields carried in      *Y2K
004400*                     either record on this job, no change      *Y2K
004500*                     required beyond this log entry.            *Y2K
004600* 2001-07-19 TWF      Batch generalization for request          *FAM4420
004700*                     FAM-4420: job now reads ABTRESP until      *FAM4420
004800*                     end of file instead of stopping after one *FAM4420
004900*                     record, and prints the SUCCESS/FAILURE    *FAM4420
005000*                     totals line at the end of the run.        *FAM4420
005100* 2004-02-11 JLH      Added UPSI-0 trace switch for DETAIL       *FAM4801
005200*                     LISTING REQUESTED runs - night ops was     *FAM4801
005300*                     asking for a record-by-record echo when   *FAM4801
005400*                     chasing a run of unexplained failures.     *FAM4801
005500* 2009-06-03 JLH      Security's standing order FAM-6101 bars    *FAM6101
005600*                     outbound REST calls from any batch LPAR    *FAM6101
005700*                     job - this program never dialed out on     *FAM6101
005800*                     its own, but the log entry stands as the   *FAM6101
005850*                     record that the order was checked against  *FAM6101
005870*                     this job and it was found compliant.       *FAM6101
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01                     IS TOP-OF-FORM
006400     CLASS NUMERIC-STATUS-CHAR
006500                             IS '0' THRU '9'
006600     UPSI-0                  ON   STATUS IS AU-TRACE-REQUESTED
006700                             OFF  STATUS IS AU-TRACE-NOT-REQUESTED.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT AR-RESPONSE-FILE    ASSIGN TO ABTRESP
007100                                ORGANIZATION IS LINE SEQUENTIAL
007200                                FILE STATUS IS WS-AR-FILE-STATUS.
007300     SELECT RL-REPORT-FILE      ASSIGN TO AUTHRPT
007400                                ORGANIZATION IS LINE SEQUENTIAL
007500                                FILE STATUS IS WS-RL-FILE-STATUS.
007600 DATA DIVISION.
007700 FILE SECTION.
007800******************************************************************
007900* ABTRESP - one AR-ABOUT-RESPONSE-RECORD per authentication      *
008000* attempt, in the order the extract step wrote them.            *
008100******************************************************************
008200 FD  AR-RESPONSE-FILE.
008400     COPY ZAUTARC.
008500******************************************************************
008600* AUTHRPT - the connectivity report: S/F lines for each AR       *
008700* record, then the one end-of-run totals line.                  *
008800******************************************************************
008900 FD  RL-REPORT-FILE.
009100     COPY ZAUTRPC.
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400* End-of-file and file-status work areas.                       *
009500******************************************************************
009600 77  WS-AR-EOF-SWITCH        PIC  X(03) VALUE 'NO '.
009700     88  AR-EOF-REACHED          VALUE 'YES'.
009800 77  WS-AR-FILE-STATUS       PIC  X(02) VALUE '00'.
009900     88  FS-AR-OK                VALUE '00'.
010000     88  FS-AR-EOF               VALUE '10'.
010100 77  WS-RL-FILE-STATUS       PIC  X(02) VALUE '00'.
010200     88  FS-RL-OK                VALUE '00'.
010300******************************************************************
010400* Running totals - BUSINESS RULE 4.  The COMP tallies are the    *
010500* working accumulators; the PIC 9(5) edited fields that actually *
010600* print on the totals line live in the SM-SUMMARY-LINE copy      *
010700* member and are loaded from these at 9000-TERMINATE.            *
010800******************************************************************
010900 77  AT-TOTAL-TALLY          PIC S9(08) VALUE ZEROES COMP.
011000 77  AT-SUCCESS-TALLY        PIC S9(08) VALUE ZEROES COMP.
011100 77  AT-FAILURE-TALLY        PIC S9(08) VALUE ZEROES COMP.
011150 77  AT-INFO-SUB             PIC S9(04) VALUE ZEROES COMP.
011200******************************************************************
011300* Labels for the four info lines - BUSINESS RULE 3.  Held as a   *
011400* table so 2310-EMIT-INFO-LINE can run the same way for all      *
011500* four fields instead of four near-identical paragraphs.         *
011600******************************************************************
011700 01  WS-INFO-LABELS.
011800     05  FILLER              PIC  X(15) VALUE '  Version:     '.
011900     05  FILLER              PIC  X(15) VALUE '  API Version: '.
012000     05  FILLER              PIC  X(15) VALUE '  PHP Version: '.
012100     05  FILLER              PIC  X(15) VALUE '  OS:          '.
012200 01  WS-INFO-LABEL-TABLE REDEFINES WS-INFO-LABELS.
012300     05  WS-INFO-LABEL       PIC  X(15) OCCURS 4 TIMES.
012400 77  WS-HEADER-LINE          PIC  X(80) VALUE
012500     'Firefly III Instance Information:'.
012600 01  WS-HTTP-ERROR-LINE.
012700     05  FILLER              PIC  X(12) VALUE 'HTTP Error: '.
012800     05  WS-HTTP-ERROR-STATUS
012900                             PIC  ZZ9.
013000     05  FILLER              PIC  X(65) VALUE SPACES.
013100 01  WS-RESPONSE-ECHO-LINE.
013200     05  FILLER              PIC  X(10) VALUE 'Response: '.
013300     05  WS-RESPONSE-ECHO-BODY
013400                             PIC  X(70).
013500 77  WS-TRACE-LINE           PIC  X(80) VALUE SPACES.
013550******************************************************************
013560* File-error work area, modeled on this shop's FCT-ERROR block.  *
013570******************************************************************
013580 01  WS-FILE-ERROR-AREA.
013590     05  FE-FUNCTION         PIC  X(05) VALUE SPACES.
013600     05  FE-PARAGRAPH        PIC  X(04) VALUE SPACES.
013605     05  FILLER              PIC  X(07) VALUE SPACES.
013610 LINKAGE SECTION.
013700 PROCEDURE DIVISION.
013800******************************************************************
013900* Main process - BATCH FLOW steps 1 through 6.                   *
014000******************************************************************
014100 0000-MAIN-CONTROL.
014200     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
014300     PERFORM 2000-PROCESS-ABOUT-RESPONSES THRU 2000-EXIT
014400         UNTIL AR-EOF-REACHED.
014500     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
014600     STOP RUN.
014700*
014800******************************************************************
014900* Open the files, zero the totals, and do the priming read.      *
015000******************************************************************
015100 1000-INITIALIZE.
015200     OPEN INPUT  AR-RESPONSE-FILE
015300          OUTPUT RL-REPORT-FILE.
015400     IF  NOT FS-AR-OK
015500         MOVE 'OPEN'                   TO FE-FUNCTION
015600         MOVE '1000'                   TO FE-PARAGRAPH
015700         PERFORM 9900-AR-FILE-ERROR  THRU 9900-EXIT.
015800     MOVE ZEROES                       TO AT-TOTAL-TALLY
015900                                          AT-SUCCESS-TALLY
016000                                          AT-FAILURE-TALLY.
016100     IF  AU-TRACE-REQUESTED
016200         PERFORM 1900-PRINT-TRACE-BANNER THRU 1900-EXIT.
016300     PERFORM 2100-READ-ABOUT-RESPONSE THRU 2100-EXIT.
016400 1000-EXIT.
016500     EXIT.
016600*
016700******************************************************************
016800* UPSI-0 ON means night ops asked for a detail listing of this   *
016900* run - see the 2004-02-11 change-log entry.                     *
017000******************************************************************
017100 1900-PRINT-TRACE-BANNER.
017200     MOVE SPACES                       TO WS-TRACE-LINE
017300     STRING '** DETAIL LISTING REQUESTED FOR THIS RUN **'
017400             DELIMITED BY SIZE
017500             INTO WS-TRACE-LINE.
017600     MOVE 'S'                          TO RL-RESULT-FLAG.
017700     MOVE WS-TRACE-LINE                TO RL-RESULT-LINE.
017800     MOVE 0                            TO RL-EXIT-CODE.
017900     PERFORM 2500-WRITE-REPORT-LINE  THRU 2500-EXIT.
018000 1900-EXIT.
018100     EXIT.
018200*
018300******************************************************************
018400* Drives BATCH FLOW steps 2-5 for the record already sitting in  *
018500* AR-ABOUT-RESPONSE-RECORD, then reads the next one.             *
018600******************************************************************
018700 2000-PROCESS-ABOUT-RESPONSES.
018800     ADD 1                             TO AT-TOTAL-TALLY.
018900     PERFORM 2200-EVALUATE-RESPONSE   THRU 2200-EXIT.
019000     PERFORM 2100-READ-ABOUT-RESPONSE THRU 2100-EXIT.
019100 2000-EXIT.
019200     EXIT.
019300*
019400******************************************************************
019500* BATCH FLOW step 1 - read one AR-ABOUT-RESPONSE-RECORD.         *
019600******************************************************************
019700 2100-READ-ABOUT-RESPONSE.
019800     READ AR-RESPONSE-FILE
019900         AT END
020000             MOVE 'YES'                TO WS-AR-EOF-SWITCH
020100     END-READ.
020200     IF  NOT FS-AR-OK AND NOT FS-AR-EOF
020300         MOVE 'READ'                   TO FE-FUNCTION
020400         MOVE '2100'                   TO FE-PARAGRAPH
020500         PERFORM 9900-AR-FILE-ERROR  THRU 9900-EXIT.
020600 2100-EXIT.
020700     EXIT.
020800*
020900******************************************************************
021000* BATCH FLOW step 2 / BUSINESS RULES 1 and 2.                    *
021100*                                                                *
021200* Success is HTTP-STATUS = 200 and BODY-PRESENT = 'Y'; anything  *
021300* else is FAILURE.  A non-numeric HTTP-STATUS column (a garbled  *
021400* extract line) is defended against with NUMERIC-STATUS-CHAR so  *
021500* it falls through to FAILURE instead of abending the compare    *
021600* on AR-STATUS-OK - see the 1996-09-25 change-log entry.         *
021700******************************************************************
021800 2200-EVALUATE-RESPONSE.
021900     IF  AR-HTTP-STATUS-R(1:1) IS NUMERIC-STATUS-CHAR AND
022000         AR-HTTP-STATUS-R(2:1) IS NUMERIC-STATUS-CHAR AND
022100         AR-HTTP-STATUS-R(3:1) IS NUMERIC-STATUS-CHAR AND
022200         AR-STATUS-OK             AND
022300         AR-BODY-IS-PRESENT
022400         PERFORM 2300-BUILD-SUCCESS-REPORT THRU 2300-EXIT
022500         ADD 1                     TO AT-SUCCESS-TALLY
022600     ELSE
022700         PERFORM 2400-BUILD-FAILURE-REPORT THRU 2400-EXIT
022800         ADD 1                     TO AT-FAILURE-TALLY.
022900 2200-EXIT.
023000     EXIT.
023100*
023200******************************************************************
023300* BATCH FLOW step 3 / BUSINESS RULES 2 and 3 - one header line   *
023400* plus up to four info lines, in the fixed Version/API Version/  *
023500* PHP Version/OS order, skipping blank fields.                   *
023600******************************************************************
023700 2300-BUILD-SUCCESS-REPORT.
023800     MOVE 'S'                          TO RL-RESULT-FLAG.
023900     MOVE WS-HEADER-LINE               TO RL-RESULT-LINE.
024000     MOVE 0                            TO RL-EXIT-CODE.
024100     PERFORM 2500-WRITE-REPORT-LINE  THRU 2500-EXIT.
024200     PERFORM 2310-EMIT-INFO-LINE     THRU 2310-EXIT
024300         VARYING AT-INFO-SUB FROM 1 BY 1
024400         UNTIL AT-INFO-SUB > 4.
024500 2300-EXIT.
024600     EXIT.
024700*
024800******************************************************************
024900* One call per info field.  Blank fields are skipped entirely -  *
025000* no blank line is written in their place.                       *
025100******************************************************************
025200 2310-EMIT-INFO-LINE.
025300     IF  AR-INFO-TABLE(AT-INFO-SUB) NOT = SPACES
025400         MOVE WS-INFO-LABEL(AT-INFO-SUB) TO RL-LABEL-PART
025500         MOVE AR-INFO-TABLE(AT-INFO-SUB) TO RL-VALUE-PART
025600         MOVE 'S'                     TO RL-RESULT-FLAG
025700         MOVE 0                       TO RL-EXIT-CODE
025800         PERFORM 2500-WRITE-REPORT-LINE THRU 2500-EXIT.
025900 2310-EXIT.
026000     EXIT.
026100*
026200******************************************************************
026300* BATCH FLOW step 4 - HTTP Error line always; Response line only *
026400* when BODY-PRESENT is 'Y' (an opaque echo - see NON-GOALS).     *
026500******************************************************************
026600 2400-BUILD-FAILURE-REPORT.
026700     MOVE AR-HTTP-STATUS               TO WS-HTTP-ERROR-STATUS.
026800     MOVE 'F'                          TO RL-RESULT-FLAG.
026900     MOVE WS-HTTP-ERROR-LINE           TO RL-RESULT-LINE.
027000     MOVE 1                            TO RL-EXIT-CODE.
027100     PERFORM 2500-WRITE-REPORT-LINE  THRU 2500-EXIT.
027200     IF  AR-BODY-IS-PRESENT
027300         MOVE AR-INFO-GROUP            TO WS-RESPONSE-ECHO-BODY
027400         MOVE 'F'                      TO RL-RESULT-FLAG
027500         MOVE WS-RESPONSE-ECHO-LINE    TO RL-RESULT-LINE
027600         MOVE 1                        TO RL-EXIT-CODE
027700         PERFORM 2500-WRITE-REPORT-LINE THRU 2500-EXIT.
027800 2400-EXIT.
027900     EXIT.
028000*
028100******************************************************************
028200* BATCH FLOW step 5 - the one place that actually writes an      *
028300* RL-AUTH-REPORT-RECORD, so every builder paragraph above shares *
028400* the same file-status check.                                    *
028500******************************************************************
028600 2500-WRITE-REPORT-LINE.
028700     WRITE RL-AUTH-REPORT-RECORD.
028800     IF  NOT FS-RL-OK
028900         MOVE 'WRITE'                  TO FE-FUNCTION
029000         MOVE '2500'                   TO FE-PARAGRAPH
029100         PERFORM 9901-RL-FILE-ERROR  THRU 9901-EXIT.
029200 2500-EXIT.
029300     EXIT.
029400*
029500******************************************************************
029600* BATCH FLOW step 6 - the one control break this batch job adds  *
029700* over the original interactive tool: a totals line after the   *
029800* last AR-RECORD.                                                *
029900******************************************************************
030000 9000-TERMINATE.
030100     MOVE AT-TOTAL-TALLY               TO SM-TOTAL-EDIT.
030200     MOVE AT-SUCCESS-TALLY             TO SM-SUCCESS-EDIT.
030300     MOVE AT-FAILURE-TALLY             TO SM-FAILURE-EDIT.
030400     WRITE SM-SUMMARY-LINE.
030500     IF  NOT FS-RL-OK
030600         MOVE 'WRITE'                  TO FE-FUNCTION
030700         MOVE '9000'                   TO FE-PARAGRAPH
030800         PERFORM 9901-RL-FILE-ERROR  THRU 9901-EXIT.
030900     CLOSE AR-RESPONSE-FILE
031000           RL-REPORT-FILE.
031100 9000-EXIT.
031200     EXIT.
031300*
031400******************************************************************
031500* Generic ABTRESP file-status abend, modeled on the zFAM FCT     *
031600* file-error convention used throughout this shop's CICS code.   *
031700******************************************************************
031800 9900-AR-FILE-ERROR.
031900     DISPLAY 'ZAUT001 FILE ERROR ON ABTRESP  FUNCTION: ' FE-FUNCTION
032000         ' PARAGRAPH: ' FE-PARAGRAPH ' STATUS: ' WS-AR-FILE-STATUS.
032100     MOVE 16                           TO RETURN-CODE.
032200     STOP RUN.
032300 9900-EXIT.
032400     EXIT.
032500*
032600******************************************************************
032700* Generic AUTHRPT file-status abend.                             *
032800******************************************************************
032900 9901-RL-FILE-ERROR.
033000     DISPLAY 'ZAUT001 FILE ERROR ON AUTHRPT  FUNCTION: ' FE-FUNCTION
033100         ' PARAGRAPH: ' FE-PARAGRAPH ' STATUS: ' WS-RL-FILE-STATUS.
033200     MOVE 16                           TO RETURN-CODE.
033300     STOP RUN.
033400 9901-EXIT.
033500     EXIT.
