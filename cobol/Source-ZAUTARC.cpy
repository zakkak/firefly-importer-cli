000100******************************************************************
000200* zAUT ABOUT-RESPONSE record definition.                         *
000300*                                                                *
000400* One AR-RECORD represents one authentication attempt against   *
000500* an external personal-finance service's "about" endpoint, as   *
000600* pre-split into fixed-width columns by the extract step that   *
000700* runs ahead of this job (zAUT does not speak HTTP or JSON -    *
000800* see the zAUT001 program banner).                              *
000900*                                                                *
001000* Date       UserID   Description                               *
001100* ---------- -------- ----------------------------------------- *
001200* 1994-03-02 RJJ      Original layout for the zAUT connectivity *
001300*                     verification job, request FAM-3311.       *
001400* 1999-11-08 RJJ      Y2K sweep of this copy library - no date  *
001500*                     fields carried in this record, no change  *
001600*                     required other than this log entry.       *
001700******************************************************************
001800 01  AR-ABOUT-RESPONSE-RECORD.
001900     05  AR-HTTP-STATUS          PIC  9(03).
002000         88  AR-STATUS-OK            VALUE 200.
002100     05  AR-HTTP-STATUS-R REDEFINES AR-HTTP-STATUS
002200                                 PIC  X(03).
002300     05  AR-BODY-PRESENT         PIC  X(01).
002400         88  AR-BODY-IS-PRESENT      VALUE 'Y'.
002500         88  AR-BODY-IS-ABSENT       VALUE 'N'.
002600     05  AR-INFO-GROUP.
002700         10  AR-FI-VERSION       PIC  X(20).
002800         10  AR-FI-API-VERSION   PIC  X(20).
002900         10  AR-FI-PHP-VERSION   PIC  X(20).
003000         10  AR-FI-OS            PIC  X(20).
003100     05  AR-INFO-TABLE REDEFINES AR-INFO-GROUP
003200                                 PIC  X(20) OCCURS 4 TIMES.
003400     05  FILLER                  PIC  X(13).
