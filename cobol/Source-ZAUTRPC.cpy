000100******************************************************************
000200* zAUT AUTH-REPORT record definition.                            *
000300*                                                                *
000400* RL-RECORD carries one printable line of the connectivity      *
000500* report: the S/F status line, zero to four information lines   *
000600* on success, or the HTTP-Error/Response pair on failure.       *
000700* SM-SUMMARY-LINE carries the one totals line written after     *
000800* the last AR-RECORD has been processed.                        *
000900*                                                                *
001000* Date       UserID   Description                               *
001100* ---------- -------- ----------------------------------------- *
001200* 1994-03-04 RJJ      Original layout, request FAM-3311.        *
001300* 2001-07-19 TWF      Added SM-SUMMARY-LINE group when the      *
001400*                     batch generalization (FAM-4420) added     *
001500*                     running totals to the connectivity job.   *
001600******************************************************************
001700 01  RL-AUTH-REPORT-RECORD.
001800     05  RL-RESULT-FLAG          PIC  X(01).
001900         88  RL-RESULT-SUCCESS       VALUE 'S'.
002000         88  RL-RESULT-FAILURE       VALUE 'F'.
002100     05  RL-RESULT-LINE          PIC  X(80).
002200     05  RL-RESULT-LINE-R REDEFINES RL-RESULT-LINE.
002300         10  RL-LABEL-PART       PIC  X(15).
002400         10  RL-VALUE-PART       PIC  X(65).
002500     05  RL-EXIT-CODE            PIC  9(01).
002600         88  RL-EXIT-NORMAL          VALUE 0.
002700         88  RL-EXIT-ABEND           VALUE 1.
002800     05  FILLER                  PIC  X(04).
002900*
003000******************************************************************
003100* End-of-run totals line - BATCH FLOW step 6.                    *
003200******************************************************************
003300 01  SM-SUMMARY-LINE.
003400     05  FILLER                  PIC  X(25)
003500                                 VALUE 'TOTAL RECORDS PROCESSED:'.
003600     05  SM-TOTAL-EDIT           PIC  ZZZZ9.
003700     05  FILLER                  PIC  X(11) VALUE '   SUCCESS:'.
003800     05  SM-SUCCESS-EDIT         PIC  ZZZZ9.
003900     05  FILLER                  PIC  X(11) VALUE '   FAILURE:'.
004000     05  SM-FAILURE-EDIT         PIC  ZZZZ9.
004100     05  FILLER                  PIC  X(18) VALUE SPACES.
004200 01  SM-SUMMARY-LINE-R REDEFINES SM-SUMMARY-LINE
004300                                 PIC  X(80).
